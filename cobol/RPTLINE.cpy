000100                                                                 00000100
000110*----------------------------------------------------------*     00000110
000120*  RPTLINE  --  OUTPUT REPORT LINE WORK AREA                     00000120
000130*----------------------------------------------------------*     00000130
000140*                                                                00000140
000150*  DDGRPOUT IS A FLAT LINE-SEQUENTIAL REPORT -- NO PAGE          00000150
000160*  HEADERS, NO PRINTER CONTROL BYTE.  EACH LINE IS BUILT BY      00000160
000170*  STRING INTO WS-OUT-LINE (HEADER, "Group n:" BREAK LINE,       00000170
000180*  A MEMBER ROW, OR A BLANK SEPARATOR) AND WRITTEN AS-IS.        00000180
000190*                                            -DWS 04/20/89       00000190
000200*                                                                00000200
000210 01  WS-OUTPUT-LINE-REC.                                         00000210
000220     05  WS-OUT-LINE             PIC X(256) VALUE SPACE.         00000220
000230     05  WS-OUT-LINE-PTR         PIC 9(3)   COMP-3 VALUE 1.      00000230
000240     05  FILLER                  PIC X(04)  VALUE SPACE.         00000240
