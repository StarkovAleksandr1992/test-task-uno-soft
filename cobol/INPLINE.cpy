000100                                                                 00000100
000110*----------------------------------------------------------*     00000110
000120*  INPLINE  --  RAW INPUT LINE WORK AREA / SPLIT-TOKEN TABLE     00000120
000130*----------------------------------------------------------*     00000130
000140*                                                                00000140
000150*  ONE RECORD IS READ FROM DDGRPIN AT A TIME INTO WS-IN-LINE.    00000150
000160*  WS-IN-LINE-CHARS OVERLAYS IT AS A ONE-BYTE-PER-OCCURRENCE     00000160
000170*  TABLE SO 210-SPLIT-LINE-RTN CAN WALK THE LINE A CHARACTER     00000170
000180*  AT A TIME LOOKING FOR THE ; DELIMITER AND FOR QUOTE PAIRS.    00000180
000190*  WE CANNOT JUST UNSTRING DELIMITED BY ";" BECAUSE AN           00000190
000200*  EMBEDDED UNESCAPED QUOTE HAS TO FAIL THE WHOLE TOKEN, NOT     00000200
000210*  JUST SPLIT ON IT.                        -DWS 04/12/89        00000210
000220*                                                                00000220
000230*  WS-IN-FIELD HOLDS EACH ;-DELIMITED TOKEN AFTER THE QUOTES     00000230
000240*  HAVE BEEN STRIPPED OFF.  UP TO 10 COLUMNS PER INPUT ROW,      00000240
000250*  SAME AS THE FEED WE GET FROM THE EXTRACT JOB.                 00000250
000260*                                                                00000260
000270 01  WS-INPUT-LINE-REC.                                          00000270
000280     05  WS-IN-LINE              PIC X(256).                     00000280
000290     05  WS-IN-LINE-CHARS  REDEFINES  WS-IN-LINE                 00000290
000300                           PIC X  OCCURS 256 TIMES.              00000300
000310     05  WS-IN-LINE-LEN          PIC 9(3)  COMP-3 VALUE ZERO.    00000310
000320     05  WS-IN-FIELD-CNT         PIC 9(2)         VALUE ZERO.    00000320
000330     05  WS-IN-FIELD  OCCURS 10 TIMES                            00000330
000340                                 PIC X(32)        VALUE SPACE.   00000340
000350     05  FILLER                  PIC X(08)        VALUE SPACE.   00000350
