000100*----------------------------------------------------------*     00000100
000110*   CLUSTRPT  --  DELIMITED FEED GROUPING / EXCEPTION REPORT     00000110
000120*----------------------------------------------------------*     00000120
000130*                                                                00000130
000140*  READS A SEMICOLON-DELIMITED, FULLY-QUOTED TEXT FEED OFF       00000140
000150*  DDGRPIN, FIGURES OUT WHICH OF THE THREE SHAPES (WHOLE         00000150
000160*  NUMBER, DECIMAL, OR PLAIN TEXT) THE FEED IS IN, THROWS OUT    00000160
000170*  ANYTHING THAT DOES NOT VALIDATE AND ANYTHING THAT DUPLI-      00000170
000180*  CATES AN EARLIER ROW, THEN CLUSTERS THE SURVIVING ROWS BY     00000180
000190*  SHARED COLUMN VALUES AND WRITES THE CLUSTERS TO DDGRPOUT.     00000190
000200*                                                                00000200
000210*  THIS REPLACES THE OLD DESK-CHECK WORKSHEET THE RECON DESK     00000210
000220*  USED TO BUILD BY HAND WHEN THEY SUSPECTED TWO FEED ROWS       00000220
000230*  WERE REALLY THE SAME ACCOUNT KEYED TWICE.                     00000230
000240*                                                                00000240
000250*----------------------------------------------------------*     00000250
000260*                                                                00000260
000270*  CHANGE LOG                                                    00000270
000280*                                                                00000280
000290*  DATE     BY   REQUEST   DESCRIPTION                           00000290
000300*  -------- ---- --------- -----------------------------         00000300
000310*  04/12/89 DWS  IS-0441   ORIGINAL CODING AND TEST.             00000310
000320*  04/19/89 DWS  IS-0441   ADDED UNION-FIND GROUPING TABLES.     00000320
000330*  05/02/89 DWS  IS-0457   FIXED DOUBLE-ZERO RENDERING ON        00000330
000340*                          REPORT (WAS PRINTING "0.0000").       00000340
000350*  11/14/90 RTK  IS-0610   ADDED .TXT EXTENSION EDIT ON PARM     00000350
000360*                          AFTER RECON DESK KEYED A .DAT NAME    00000360
000370*                          AND FED US LAST MONTH'S FILE.         00000370
000380*  03/09/92 RTK  IS-0702   RAISED VALID-ROW TABLE FROM 500 TO    00000380
000390*                          2000 ROWS, OVERNIGHT FEED GREW.       00000390
000400*  08/21/93 DWS  IS-0811   STABLE SORT ON WITHIN-GROUP ROWS,     00000400
000410*                          RECON DESK WANTED REPEATABLE ORDER.   00000410
000420*  01/06/97 LMF  IS-0950   CLEANED UP FILE STATUS DISPLAYS FOR   00000420
000430*                          OPERATOR CONSOLE.                     00000430
000440*  09/02/98 LMF  IS-1017   YEAR 2000 REVIEW -- WS-START-TIME/    00000440
000450*                          WS-END-TIME ARE HHMMSSHH FROM THE     00000450
000460*                          SYSTEM CLOCK, NOT A CALENDAR DATE.    00000460
000470*                          NO FOUR-DIGIT YEAR FIELD IN THIS      00000470
000480*                          PROGRAM.  NO CHANGE REQUIRED.         00000480
000490*  02/11/99 LMF  IS-1017   Y2K SIGN-OFF.  SEE IS-1017 FOR THE    00000490
000500*                          REVIEW CHECKLIST.                     00000500
000510*  06/30/01 RTK  IS-1205   KEY-TABLE RAISED TO 20000 ENTRIES,    00000510
000520*                          10-COLUMN FEEDS WERE OVERFLOWING IT.  00000520
000530*  10/15/04 PMJ  IS-1390   ADDED WS-DEBUG-COUNTERS FOR RECON     00000530
000540*                          DESK TROUBLESHOOTING CALLS.           00000540
000550*  04/03/08 PMJ  IS-1502   MOVED GROUP-COUNT LINE WORDING TO     00000550
000560*                          MATCH RECON DESK'S NEW WORKSHEET.     00000560
000570*                                                                00000570
000580 IDENTIFICATION DIVISION.                                        00000580
000590 PROGRAM-ID.    CLUSTRPT.                                        00000590
000600 AUTHOR.        D W STOUT.                                       00000600
000610 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000610
000620 DATE-WRITTEN.  04/12/89.                                        00000620
000630 DATE-COMPILED. 04/12/89.                                        00000630
000640 SECURITY.      NON-CONFIDENTIAL.                                00000640
000650                                                                 00000650
000660 ENVIRONMENT DIVISION.                                           00000660
000670 CONFIGURATION SECTION.                                          00000670
000680 SOURCE-COMPUTER.  IBM-370.                                      00000680
000690 OBJECT-COMPUTER.  IBM-370.                                      00000690
000700 SPECIAL-NAMES.                                                  00000700
000710     C01 IS TOP-OF-FORM.                                         00000710
000720                                                                 00000720
000730 INPUT-OUTPUT SECTION.                                           00000730
000740 FILE-CONTROL.                                                   00000740
000750     SELECT GRP-INPUT-FILE  ASSIGN TO DDGRPIN                    00000750
000760            ORGANIZATION IS LINE SEQUENTIAL                      00000760
000770            FILE STATUS  IS WS-GRPIN-STATUS.                     00000770
000780     SELECT GRP-REPORT-FILE ASSIGN TO DDGRPOUT                   00000780
000790            ORGANIZATION IS LINE SEQUENTIAL                      00000790
000800            FILE STATUS  IS WS-GRPOUT-STATUS.                    00000800
000810                                                                 00000810
000820 DATA DIVISION.                                                  00000820
000830 FILE SECTION.                                                   00000830
000840 FD  GRP-INPUT-FILE                                              00000840
000850     LABEL RECORDS ARE STANDARD                                  00000850
000860     RECORDING MODE IS F.                                        00000860
000870 01  GRP-INPUT-REC           PIC X(256).                         00000870
000880                                                                 00000880
000890 FD  GRP-REPORT-FILE                                             00000890
000900     LABEL RECORDS ARE STANDARD                                  00000900
000910     RECORDING MODE IS F.                                        00000910
000920 01  GRP-REPORT-REC          PIC X(256).                         00000920
000930                                                                 00000930
000940 WORKING-STORAGE SECTION.                                        00000940
000950                                                                 00000950
000960*  FILE STATUS CODES AND OPEN/CLOSE SWITCHES.                    00000960
000970 01  WS-FILE-STATUS-CODES.                                       00000970
000980     05  WS-GRPIN-STATUS     PIC X(2)  VALUE SPACE.              00000980
000990         88  GRPIN-OK              VALUE "00".                   00000990
001000         88  GRPIN-EOF             VALUE "10".                   00001000
001010     05  WS-GRPOUT-STATUS    PIC X(2)  VALUE SPACE.              00001010
001020         88  GRPOUT-OK             VALUE "00".                   00001020
001030     05  FILLER              PIC X(04) VALUE SPACE.              00001030
001040                                                                 00001040
001050*  RUN SWITCHES.  SEE SUB-PARAGRAPH BANNERS FOR WHERE EACH       00001050
001060*  ONE IS SET AND TESTED.                                        00001060
001070 01  WS-SWITCHES.                                                00001070
001080     05  WS-EOF-SW           PIC X(1)  VALUE "N".                00001080
001090         88  INPUT-AT-EOF          VALUE "Y".                    00001090
001100     05  WS-DATA-TYPE        PIC X(1)  VALUE "S".                00001100
001110         88  TYPE-IS-LONG          VALUE "L".                    00001110
001120         88  TYPE-IS-DOUBLE        VALUE "D".                    00001120
001130         88  TYPE-IS-STRING        VALUE "S".                    00001130
001140     05  WS-TYPE-FOUND-SW    PIC X(1)  VALUE "N".                00001140
001150         88  TYPE-ALREADY-FOUND   VALUE "Y".                     00001150
001160     05  WS-LINE-VALID-SW    PIC X(1)  VALUE "Y".                00001160
001170         88  LINE-IS-VALID         VALUE "Y".                    00001170
001180     05  WS-TOKEN-VALID-SW   PIC X(1)  VALUE "Y".                00001180
001190         88  TOKEN-IS-VALID        VALUE "Y".                    00001190
001200     05  WS-DUP-FOUND-SW     PIC X(1)  VALUE "N".                00001200
001210         88  DUPLICATE-FOUND       VALUE "Y".                    00001210
001220     05  WS-SCAN-SHAPE-OK    PIC X(1)  VALUE "Y".                00001220
001230         88  SCAN-SHAPE-OK         VALUE "Y".                    00001230
001240     05  WS-SCAN-HAS-DOT-E   PIC X(1)  VALUE "N".                00001240
001250         88  SCAN-TOKEN-HAS-DOT-E  VALUE "Y".                    00001250
001260     05  WS-SCAN-ALL-DIGITS  PIC X(1)  VALUE "Y".                00001260
001270         88  SCAN-TOKEN-ALL-DIGITS VALUE "Y".                    00001270
001280     05  WS-ABORT-SW         PIC X(1)  VALUE "N".                00001280
001290         88  RUN-ABORTED           VALUE "Y".                    00001290
001300     05  FILLER              PIC X(04) VALUE SPACE.              00001300
001310                                                                 00001310
001320*  PARM EDIT WORK AREA.                                          00001320
001330 01  WS-PARM-FIELDS.                                             00001330
001340     05  WS-PARM-SAVE        PIC X(256) VALUE SPACE.             00001340
001350     05  WS-PARM-SAVE-LEN    PIC 9(3)  COMP-3 VALUE ZERO.        00001350
001360     05  WS-PARM-EXT         PIC X(4)  VALUE SPACE.              00001360
001370     05  FILLER              PIC X(04) VALUE SPACE.              00001370
001380                                                                 00001380
001390*  RUN TIMER -- START/END CLOCK READING FOR THE ELAPSED-TIME     00001390
001400*  LINE ON THE REPORT.  WS-xxx-TIME-PARTS REDEFINES LET US       00001400
001410*  GET AT THE HH/MM/SS/HUNDREDTHS WITHOUT UNSTRING.              00001410
001420 01  WS-TIMER-FIELDS.                                            00001420
001430     05  WS-START-TIME       PIC 9(8)  VALUE ZERO.               00001430
001440     05  WS-START-TIME-PARTS REDEFINES WS-START-TIME.            00001440
001450         10  WS-START-HH     PIC 9(2).                           00001450
001460         10  WS-START-MM     PIC 9(2).                           00001460
001470         10  WS-START-SS     PIC 9(2).                           00001470
001480         10  WS-START-HS     PIC 9(2).                           00001480
001490     05  WS-END-TIME         PIC 9(8)  VALUE ZERO.               00001490
001500     05  WS-END-TIME-PARTS   REDEFINES WS-END-TIME.              00001500
001510         10  WS-END-HH       PIC 9(2).                           00001510
001520         10  WS-END-MM       PIC 9(2).                           00001520
001530         10  WS-END-SS       PIC 9(2).                           00001530
001540         10  WS-END-HS       PIC 9(2).                           00001540
001550     05  WS-ELAPSED-SECONDS  PIC S9(7) COMP-3 VALUE ZERO.        00001550
001560     05  WS-START-TOT-SECS   PIC S9(7) COMP-3 VALUE ZERO.        00001560
001570     05  WS-END-TOT-SECS     PIC S9(7) COMP-3 VALUE ZERO.        00001570
001580                                                                 00001580
001590*  DEBUG COUNTERS FOR RECON DESK CALL-IN TRACING -- PACKED       00001590
001600*  FOR STORAGE, OVERLAID ZONED SO 1000-ABORT-RTN CAN DISPLAY     00001600
001610*  THEM WITHOUT A MOVE.                       -PMJ 10/15/04      00001610
001620 01  WS-DEBUG-COUNTERS.                                          00001620
001630     05  WS-DBG-VALID-CNT    PIC 9(5)  COMP-3 VALUE ZERO.        00001630
001640     05  WS-DBG-GROUP-CNT    PIC 9(5)  COMP-3 VALUE ZERO.        00001640
001650 01  WS-DEBUG-COUNTERS-Z  REDEFINES WS-DEBUG-COUNTERS.           00001650
001660     05  WS-DBG-VALID-CNT-Z  PIC 9(5).                           00001660
001670     05  WS-DBG-GROUP-CNT-Z  PIC 9(5).                           00001670
001680                                                                 00001680
001690*  SCRATCH FIELDS FOR TOKEN CLASSIFY/STRIP/NORMALIZE WORK.       00001690
001700 01  WS-SCAN-FIELDS.                                             00001700
001710     05  WS-SCAN-CLEAN       PIC X(32) VALUE SPACE.              00001710
001720     05  WS-SCAN-TOKEN       PIC X(32) VALUE SPACE.              00001720
001730     05  FILLER              PIC X(04) VALUE SPACE.              00001730
001740                                                                 00001740
001750*  PARSED-FIELD HOLDS A LINE'S TOKENS AFTER QUOTE-STRIP AND      00001750
001760*  TYPE NORMALIZATION, BEFORE WE KNOW IF THE WHOLE LINE WILL     00001760
001770*  BE KEPT -- WE DO NOT POST A PARTIAL ROW TO WS-VALID-ROW.      00001770
001780 01  WS-PARSE-WORK-AREA.                                         00001780
001790     05  WS-PARSED-FIELD  OCCURS 10 TIMES                        00001790
001800                                 PIC X(32) VALUE SPACE.          00001800
001810     05  FILLER              PIC X(04) VALUE SPACE.              00001810
001820                                                                 00001820
001830*  WORK LIST OF ROW-IDS BELONGING TO THE GROUP 500-WRITE-        00001830
001840*  REPORT-RTN IS CURRENTLY PRINTING, IN PRINT ORDER.             00001840
001850 01  WS-GROUP-ROW-LIST.                                          00001850
001860     05  WS-GRL-CNT          PIC 9(5)  COMP-3 VALUE ZERO.        00001860
001870     05  WS-GRL-ROW  OCCURS 2000 TIMES                           00001870
001880                              PIC 9(5)  COMP VALUE ZERO.         00001880
001890     05  FILLER              PIC X(04) VALUE SPACE.              00001890
001900                                                                 00001900
001910*  REPORT TOTALS AND EDIT FIELDS FOR THE HEADER LINES.           00001910
001920 01  WS-REPORT-TOTALS.                                           00001920
001930     05  WS-GROUPS-OVER-1    PIC 9(5)  COMP-3 VALUE ZERO.        00001930
001940     05  WS-GROUP-SEQ-NO     PIC 9(5)  COMP-3 VALUE ZERO.        00001940
001950                                                                 00001950
001960 01  WS-EDIT-FIELDS.                                             00001960
001970     05  WS-EDIT-NUM         PIC ZZZZ9.                          00001970
001980     05  WS-EDIT-SECS        PIC ZZZZ9.                          00001980
001990                                                                 00001990
002000*  COPYBOOK RECORD LAYOUTS AND WORK TABLES.                      00002000
002010 COPY INPLINE.                                                   00002010
002020 COPY VALDROW.                                                   00002020
002030 COPY GRPENTRY.                                                  00002030
002040 COPY RPTLINE.                                                   00002040
002050                                                                 00002050
002060*  STANDALONE LOOP/SUBSCRIPT COUNTERS.                           00002060
002070 77  WS-I                PIC 9(5)  COMP VALUE ZERO.              00002070
002080 77  WS-J                PIC 9(5)  COMP VALUE ZERO.              00002080
002090 77  WS-K                PIC 9(5)  COMP VALUE ZERO.              00002090
002100 77  VR-IX                PIC 9(5) COMP VALUE ZERO.              00002100
002110 77  DP-IX                PIC 9(5) COMP VALUE ZERO.              00002110
002120 77  KT-IX                PIC 9(5) COMP VALUE ZERO.              00002120
002130 77  GR-IX                PIC 9(5) COMP VALUE ZERO.              00002130
002140 77  WS-ROOT-I            PIC 9(5) COMP VALUE ZERO.              00002140
002150 77  WS-ROOT-J            PIC 9(5) COMP VALUE ZERO.              00002150
002160 77  WS-CURRENT-ROW       PIC 9(5) COMP VALUE ZERO.              00002160
002170 77  WS-LINE-CNT          PIC 9(7) COMP VALUE ZERO.              00002170
002180 77  WS-SCAN-LINE-CNT     PIC 9(2) COMP VALUE ZERO.              00002180
002190 77  WS-SORT-M            PIC 9(5) COMP VALUE ZERO.              00002190
002200 77  WS-SORT-N            PIC 9(5) COMP VALUE ZERO.              00002200
002210 77  WS-MOVE-FROM         PIC 9(5) COMP VALUE ZERO.              00002210
002220 77  WS-MOVE-TO           PIC 9(5) COMP VALUE ZERO.              00002220
002230 77  WS-SWAP-KEY          PIC 9(12)     VALUE ZERO.              00002230
002240                                                                 00002240
002250 LINKAGE SECTION.                                                00002250
002260*  STANDARD OS PARM AREA -- LENGTH-PREFIXED TEXT HANDED US       00002260
002270*  BY THE JCL EXEC PARM= OPERAND.  PARM-TEXT IS THE INPUT        00002270
002280*  FILE'S OWN NAME, USED ONLY TO EDIT ITS EXTENSION.             00002280
002290 01  PARM-AREA.                                                  00002290
002300     05  PARM-LEN            PIC S9(4) COMP.                     00002300
002310     05  PARM-TEXT           PIC X(256).                         00002310
002320                                                                 00002320
002330 PROCEDURE DIVISION USING PARM-AREA.                             00002330
002340                                                                 00002340
002350 000-MAIN.                                                       00002350
002360     DISPLAY "CLUSTRPT STARTING".                                00002360
002370     PERFORM 050-VALIDATE-PARM-RTN THRU 050-EXIT.                00002370
002380     IF RUN-ABORTED                                              00002380
002390         GO TO 1000-ABORT-RTN                                    00002390
002400     END-IF.                                                     00002400
002410     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                   00002410
002420     IF RUN-ABORTED                                              00002420
002430         GO TO 1000-ABORT-RTN                                    00002430
002440     END-IF.                                                     00002440
002450     ACCEPT WS-START-TIME FROM TIME.                             00002450
002460     PERFORM 100-DETECT-DATA-TYPE-RTN THRU 100-EXIT.             00002460
002470     PERFORM 200-READ-VALIDATE-RTN THRU 200-EXIT.                00002470
002480     PERFORM 300-BUILD-GROUPS-RTN THRU 300-EXIT.                 00002480
002490     ACCEPT WS-END-TIME FROM TIME.                               00002490
002500     PERFORM 400-SORT-GROUPS-RTN THRU 400-EXIT.                  00002500
002510     PERFORM 500-WRITE-REPORT-RTN THRU 500-EXIT.                 00002510
002520     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                  00002520
002530     DISPLAY "CLUSTRPT COMPLETE".                                00002530
002540     STOP RUN.                                                   00002540
002550                                                                 00002550
002560*----------------------------------------------------------*     00002560
002570*  050 -- EDIT THE INPUT FILE NAME PASSED IN THE JCL PARM.       00002570
002580*  CHECKS THE .TXT EXTENSION HERE, BEFORE ANY FILE IS            00002580
002590*  OPENED.  EXISTENCE/READABILITY ARE LEFT TO THE FILE           00002590
002600*  STATUS CHECK IN 800 -- OS/VS HAS NO "STAT" VERB.              00002600
002610*                                            -RTK 11/14/90       00002610
002620*----------------------------------------------------------*     00002620
002630 050-VALIDATE-PARM-RTN.                                          00002630
002640     MOVE PARM-TEXT TO WS-PARM-SAVE.                             00002640
002650     MOVE PARM-LEN  TO WS-PARM-SAVE-LEN.                         00002650
002660     IF WS-PARM-SAVE-LEN = ZERO OR WS-PARM-SAVE-LEN > 256        00002660
002670         DISPLAY "CLUSTRPT: MISSING INPUT FILE NAME PARM"        00002670
002680         MOVE "Y" TO WS-ABORT-SW                                 00002680
002690         GO TO 050-EXIT                                          00002690
002700     END-IF.                                                     00002700
002710     IF WS-PARM-SAVE-LEN < 5                                     00002710
002720         DISPLAY "CLUSTRPT: FILE NAME TOO SHORT FOR .TXT"        00002720
002730         MOVE "Y" TO WS-ABORT-SW                                 00002730
002740         GO TO 050-EXIT                                          00002740
002750     END-IF.                                                     00002750
002760     COMPUTE WS-K = WS-PARM-SAVE-LEN - 3.                        00002760
002770     MOVE WS-PARM-SAVE (WS-K : 4) TO WS-PARM-EXT.                00002770
002780     IF WS-PARM-EXT NOT = ".TXT" AND WS-PARM-EXT NOT = ".txt"    00002780
002790         DISPLAY "CLUSTRPT: INPUT FILE MUST END IN .TXT"         00002790
002800         MOVE "Y" TO WS-ABORT-SW                                 00002800
002810     END-IF.                                                     00002810
002820 050-EXIT.                                                       00002820
002830     EXIT.                                                       00002830
002840                                                                 00002840
002850*----------------------------------------------------------*     00002850
002860*  100 -- SNIFF THE FEED.  READ UP TO THE FIRST 10 LINES         00002860
002870*  AND CLASSIFY THE FIRST NON-BLANK COLUMN WE FIND AS LONG,      00002870
002880*  DOUBLE OR STRING.  IF NOTHING CLASSIFIES WE STAY STRING,      00002880
002890*  THE SAFE DEFAULT.                                             00002890
002900*----------------------------------------------------------*     00002900
002910 100-DETECT-DATA-TYPE-RTN.                                       00002910
002920     MOVE "S" TO WS-DATA-TYPE.                                   00002920
002930     MOVE "N" TO WS-TYPE-FOUND-SW.                               00002930
002940     MOVE ZERO TO WS-SCAN-LINE-CNT.                              00002940
002950     OPEN INPUT GRP-INPUT-FILE.                                  00002950
002960     PERFORM 105-READ-SCAN-LINE-RTN THRU 105-EXIT                00002960
002970         UNTIL TYPE-ALREADY-FOUND                                00002970
002980            OR WS-SCAN-LINE-CNT >= 10                            00002980
002990            OR INPUT-AT-EOF.                                     00002990
003000     CLOSE GRP-INPUT-FILE.                                       00003000
003010     MOVE "N" TO WS-EOF-SW.                                      00003010
003020 100-EXIT.                                                       00003020
003030     EXIT.                                                       00003030
003040                                                                 00003040
003050 105-READ-SCAN-LINE-RTN.                                         00003050
003060     READ GRP-INPUT-FILE INTO WS-IN-LINE                         00003060
003070         AT END                                                  00003070
003080             MOVE "Y" TO WS-EOF-SW                               00003080
003090         NOT AT END                                              00003090
003100             ADD 1 TO WS-SCAN-LINE-CNT                           00003100
003110             PERFORM 110-SCAN-LINE-FOR-TYPE-RTN THRU 110-EXIT    00003110
003120     END-READ.                                                   00003120
003130 105-EXIT.                                                       00003130
003140     EXIT.                                                       00003140
003150                                                                 00003150
003160 110-SCAN-LINE-FOR-TYPE-RTN.                                     00003160
003170     PERFORM 210-SPLIT-LINE-RTN THRU 210-EXIT.                   00003170
003180     MOVE 1 TO WS-K.                                             00003180
003190     PERFORM 115-SCAN-ONE-TOKEN-RTN THRU 115-EXIT                00003190
003200         UNTIL TYPE-ALREADY-FOUND                                00003200
003210            OR WS-K > WS-IN-FIELD-CNT.                           00003210
003220 110-EXIT.                                                       00003220
003230     EXIT.                                                       00003230
003240                                                                 00003240
003250 115-SCAN-ONE-TOKEN-RTN.                                         00003250
003260     IF WS-IN-FIELD (WS-K) NOT = SPACE                           00003260
003270         PERFORM 120-CLASSIFY-TOKEN-RTN THRU 120-EXIT            00003270
003280         MOVE "Y" TO WS-TYPE-FOUND-SW                            00003280
003290     END-IF.                                                     00003290
003300     ADD 1 TO WS-K.                                              00003300
003310 115-EXIT.                                                       00003310
003320     EXIT.                                                       00003320
003330                                                                 00003330
003340 120-CLASSIFY-TOKEN-RTN.                                         00003340
003350     PERFORM 230-STRIP-QUOTES-RTN THRU 230-EXIT.                 00003350
003360     IF WS-SCAN-CLEAN = SPACE                                    00003360
003370         GO TO 120-EXIT                                          00003370
003380     END-IF.                                                     00003380
003390     PERFORM 240-CHECK-ALL-DIGITS-RTN THRU 240-EXIT.             00003390
003400     PERFORM 250-CHECK-DECIMAL-SHAPE-RTN THRU 250-EXIT.          00003400
003410     IF SCAN-TOKEN-HAS-DOT-E                                     00003410
003420         MOVE "D" TO WS-DATA-TYPE                                00003420
003430     ELSE                                                        00003430
003440         IF SCAN-TOKEN-ALL-DIGITS                                00003440
003450             MOVE "L" TO WS-DATA-TYPE                            00003450
003460         ELSE                                                    00003460
003470             MOVE "S" TO WS-DATA-TYPE                            00003470
003480         END-IF                                                  00003480
003490     END-IF.                                                     00003490
003500 120-EXIT.                                                       00003500
003510     EXIT.                                                       00003510
003520                                                                 00003520
003530*----------------------------------------------------------*     00003530
003540*  200 -- FULL READ/VALIDATE/DEDUP PASS.  210/215 SPLIT THE      00003540
003550*  LINE, 230 STRIPS QUOTES, 240/250/265 CHECK SHAPE, 280/285     00003550
003560*  NORMALIZE, 290 CHECKS FOR A DUPLICATE OF AN EARLIER ROW.      00003560
003570*----------------------------------------------------------*     00003570
003580 200-READ-VALIDATE-RTN.                                          00003580
003590     MOVE ZERO TO WS-VALID-ROW-CNT.                              00003590
003600     MOVE ZERO TO WS-LINE-CNT.                                   00003600
003610     MOVE "N" TO WS-EOF-SW.                                      00003610
003620     OPEN INPUT GRP-INPUT-FILE.                                  00003620
003630     PERFORM 205-READ-ONE-LINE-RTN THRU 205-EXIT                 00003630
003640         UNTIL INPUT-AT-EOF.                                     00003640
003650     CLOSE GRP-INPUT-FILE.                                       00003650
003660 200-EXIT.                                                       00003660
003670     EXIT.                                                       00003670
003680                                                                 00003680
003690 205-READ-ONE-LINE-RTN.                                          00003690
003700     READ GRP-INPUT-FILE INTO WS-IN-LINE                         00003700
003710         AT END                                                  00003710
003720             MOVE "Y" TO WS-EOF-SW                               00003720
003730         NOT AT END                                              00003730
003740             ADD 1 TO WS-LINE-CNT                                00003740
003750             PERFORM 220-VALIDATE-LINE-RTN THRU 220-EXIT         00003750
003760     END-READ.                                                   00003760
003770 205-EXIT.                                                       00003770
003780     EXIT.                                                       00003780
003790                                                                 00003790
003800 210-SPLIT-LINE-RTN.                                             00003800
003810     PERFORM 215-TRIM-LINE-LENGTH-RTN THRU 215-EXIT.             00003810
003820     MOVE SPACE TO WS-IN-FIELD (1) WS-IN-FIELD (2)               00003820
003830                   WS-IN-FIELD (3) WS-IN-FIELD (4)               00003830
003840                   WS-IN-FIELD (5) WS-IN-FIELD (6)               00003840
003850                   WS-IN-FIELD (7) WS-IN-FIELD (8)               00003850
003860                   WS-IN-FIELD (9) WS-IN-FIELD (10).             00003860
003870     MOVE 1 TO WS-IN-FIELD-CNT.                                  00003870
003880     MOVE 0 TO WS-K.                                             00003880
003890     PERFORM 212-SPLIT-CHAR-RTN THRU 212-EXIT                    00003890
003900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-IN-LINE-LEN.   00003900
003910 210-EXIT.                                                       00003910
003920     EXIT.                                                       00003920
003930                                                                 00003930
003940 212-SPLIT-CHAR-RTN.                                             00003940
003950     IF WS-IN-LINE-CHARS (WS-I) = ";"                            00003950
003960         IF WS-IN-FIELD-CNT < 10                                 00003960
003970             ADD 1 TO WS-IN-FIELD-CNT                            00003970
003980             MOVE 0 TO WS-K                                      00003980
003990         END-IF                                                  00003990
004000     ELSE                                                        00004000
004010         IF WS-K < 32                                            00004010
004020             ADD 1 TO WS-K                                       00004020
004030             MOVE WS-IN-LINE-CHARS (WS-I)                        00004030
004040               TO WS-IN-FIELD (WS-IN-FIELD-CNT) (WS-K : 1)       00004040
004050         END-IF                                                  00004050
004060     END-IF.                                                     00004060
004070 212-EXIT.                                                       00004070
004080     EXIT.                                                       00004080
004090                                                                 00004090
004100 215-TRIM-LINE-LENGTH-RTN.                                       00004100
004110     MOVE 256 TO WS-I.                                           00004110
004120     PERFORM 216-TRIM-ONE-CHAR-RTN THRU 216-EXIT                 00004120
004130         UNTIL WS-I < 1                                          00004130
004140            OR WS-IN-LINE-CHARS (WS-I) NOT = SPACE.              00004140
004150     MOVE WS-I TO WS-IN-LINE-LEN.                                00004150
004160 215-EXIT.                                                       00004160
004170     EXIT.                                                       00004170
004180                                                                 00004180
004190 216-TRIM-ONE-CHAR-RTN.                                          00004190
004200     SUBTRACT 1 FROM WS-I.                                       00004200
004210 216-EXIT.                                                       00004210
004220     EXIT.                                                       00004220
004230                                                                 00004230
004240 220-VALIDATE-LINE-RTN.                                          00004240
004250     PERFORM 210-SPLIT-LINE-RTN THRU 210-EXIT.                   00004250
004260     MOVE "Y" TO WS-LINE-VALID-SW.                               00004260
004270     MOVE 1 TO WS-K.                                             00004270
004280     PERFORM 225-VALIDATE-ONE-TOKEN-RTN THRU 225-EXIT            00004280
004290         UNTIL WS-K > WS-IN-FIELD-CNT                            00004290
004300            OR NOT LINE-IS-VALID.                                00004300
004310     IF LINE-IS-VALID                                            00004310
004320         PERFORM 270-ADD-VALID-ROW-RTN THRU 270-EXIT             00004320
004330     END-IF.                                                     00004330
004340 220-EXIT.                                                       00004340
004350     EXIT.                                                       00004350
004360                                                                 00004360
004370 225-VALIDATE-ONE-TOKEN-RTN.                                     00004370
004380     PERFORM 230-STRIP-QUOTES-RTN THRU 230-EXIT.                 00004380
004390     IF NOT TOKEN-IS-VALID                                       00004390
004400         MOVE "N" TO WS-LINE-VALID-SW                            00004400
004410     ELSE                                                        00004410
004420         PERFORM 260-VALIDATE-TOKEN-SHAPE-RTN THRU 260-EXIT      00004420
004430         IF NOT TOKEN-IS-VALID                                   00004430
004440             MOVE "N" TO WS-LINE-VALID-SW                        00004440
004450         ELSE                                                    00004450
004460             MOVE WS-SCAN-CLEAN TO WS-PARSED-FIELD (WS-K)        00004460
004470         END-IF                                                  00004470
004480     END-IF.                                                     00004480
004490     ADD 1 TO WS-K.                                              00004490
004500 225-EXIT.                                                       00004500
004510     EXIT.                                                       00004510
004520                                                                 00004520
004530*  230 -- STRIP THE OUTER QUOTES OFF WS-IN-FIELD(WS-K).          00004530
004540*  TOKEN-IS-VALID COMES BACK "N" IF THE TOKEN IS NOT             00004540
004550*  WRAPPED IN ONE CLEAN PAIR OF QUOTES WITH NO QUOTE             00004550
004560*  BURIED INSIDE.                              -DWS 04/13/89     00004560
004570 230-STRIP-QUOTES-RTN.                                           00004570
004580     MOVE SPACE TO WS-SCAN-CLEAN.                                00004580
004590     MOVE "N" TO WS-TOKEN-VALID-SW.                              00004590
004600     MOVE 32 TO WS-I.                                            00004600
004610     PERFORM 232-TRIM-TOKEN-RTN THRU 232-EXIT                    00004610
004620         UNTIL WS-I < 1                                          00004620
004630            OR WS-IN-FIELD (WS-K) (WS-I : 1) NOT = SPACE.        00004630
004640     IF WS-I < 2                                                 00004640
004650         GO TO 230-EXIT                                          00004650
004660     END-IF.                                                     00004660
004670     IF WS-IN-FIELD (WS-K) (1 : 1) NOT = """"                    00004670
004680         GO TO 230-EXIT                                          00004680
004690     END-IF.                                                     00004690
004700     IF WS-IN-FIELD (WS-K) (WS-I : 1) NOT = """"                 00004700
004710         GO TO 230-EXIT                                          00004710
004720     END-IF.                                                     00004720
004730     MOVE "Y" TO WS-TOKEN-VALID-SW.                              00004730
004740     IF WS-I > 2                                                 00004740
004750         PERFORM 235-SCAN-EMBEDDED-QUOTE-RTN THRU 235-EXIT       00004750
004760             VARYING WS-J FROM 2 BY 1 UNTIL WS-J > WS-I - 1      00004760
004770     END-IF.                                                     00004770
004780     IF TOKEN-IS-VALID                                           00004780
004790         IF WS-I = 2                                             00004790
004800             MOVE SPACE TO WS-SCAN-CLEAN                         00004800
004810         ELSE                                                    00004810
004820             MOVE WS-IN-FIELD (WS-K) (2 : WS-I - 2)              00004820
004830               TO WS-SCAN-CLEAN                                  00004830
004840         END-IF                                                  00004840
004850     END-IF.                                                     00004850
004860 230-EXIT.                                                       00004860
004870     EXIT.                                                       00004870
004880                                                                 00004880
004890 232-TRIM-TOKEN-RTN.                                             00004890
004900     SUBTRACT 1 FROM WS-I.                                       00004900
004910 232-EXIT.                                                       00004910
004920     EXIT.                                                       00004920
004930                                                                 00004930
004940 235-SCAN-EMBEDDED-QUOTE-RTN.                                    00004940
004950     IF WS-IN-FIELD (WS-K) (WS-J : 1) = """"                     00004950
004960         MOVE "N" TO WS-TOKEN-VALID-SW                           00004960
004970     END-IF.                                                     00004970
004980 235-EXIT.                                                       00004980
004990     EXIT.                                                       00004990
005000                                                                 00005000
005010 240-CHECK-ALL-DIGITS-RTN.                                       00005010
005020     MOVE "Y" TO WS-SCAN-ALL-DIGITS.                             00005020
005030     PERFORM 242-CHECK-ONE-DIGIT-RTN THRU 242-EXIT               00005030
005040         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 32.               00005040
005050 240-EXIT.                                                       00005050
005060     EXIT.                                                       00005060
005070                                                                 00005070
005080 242-CHECK-ONE-DIGIT-RTN.                                        00005080
005090     IF WS-SCAN-CLEAN (WS-I : 1) NOT = SPACE                     00005090
005100         IF WS-SCAN-CLEAN (WS-I : 1) < "0"                       00005100
005110            OR WS-SCAN-CLEAN (WS-I : 1) > "9"                    00005110
005120             MOVE "N" TO WS-SCAN-ALL-DIGITS                      00005120
005130         END-IF                                                  00005130
005140     END-IF.                                                     00005140
005150 242-EXIT.                                                       00005150
005160     EXIT.                                                       00005160
005170                                                                 00005170
005180 250-CHECK-DECIMAL-SHAPE-RTN.                                    00005180
005190     MOVE "N" TO WS-SCAN-HAS-DOT-E.                              00005190
005200     MOVE "Y" TO WS-SCAN-SHAPE-OK.                               00005200
005210     PERFORM 252-CHECK-ONE-DEC-CHAR-RTN THRU 252-EXIT            00005210
005220         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 32.               00005220
005230     IF NOT SCAN-SHAPE-OK                                        00005230
005240         MOVE "N" TO WS-SCAN-HAS-DOT-E                           00005240
005250     END-IF.                                                     00005250
005260 250-EXIT.                                                       00005260
005270     EXIT.                                                       00005270
005280                                                                 00005280
005290 252-CHECK-ONE-DEC-CHAR-RTN.                                     00005290
005300     IF WS-SCAN-CLEAN (WS-I : 1) NOT = SPACE                     00005300
005310         EVALUATE WS-SCAN-CLEAN (WS-I : 1)                       00005310
005320             WHEN "0" THRU "9" CONTINUE                          00005320
005330             WHEN "+" CONTINUE                                   00005330
005340             WHEN "-" CONTINUE                                   00005340
005350             WHEN "." MOVE "Y" TO WS-SCAN-HAS-DOT-E              00005350
005360             WHEN "e" MOVE "Y" TO WS-SCAN-HAS-DOT-E              00005360
005370             WHEN "E" MOVE "Y" TO WS-SCAN-HAS-DOT-E              00005370
005380             WHEN OTHER MOVE "N" TO WS-SCAN-SHAPE-OK             00005380
005390         END-EVALUATE                                            00005390
005400     END-IF.                                                     00005400
005410 252-EXIT.                                                       00005410
005420     EXIT.                                                       00005420
005430                                                                 00005430
005440*  260 -- TYPE-SPECIFIC SHAPE EDIT ON A STRIPPED TOKEN, ON       00005440
005450*  TOP OF THE QUOTING CHECK 230 ALREADY DID.  STRING TOKENS      00005450
005460*  NEED NO FURTHER EDIT.                                         00005460
005470 260-VALIDATE-TOKEN-SHAPE-RTN.                                   00005470
005480     MOVE "Y" TO WS-TOKEN-VALID-SW.                              00005480
005490     EVALUATE TRUE                                               00005490
005500         WHEN TYPE-IS-LONG                                       00005500
005510             IF WS-SCAN-CLEAN NOT = SPACE                        00005510
005520                 PERFORM 240-CHECK-ALL-DIGITS-RTN THRU 240-EXIT  00005520
005530                 IF NOT SCAN-TOKEN-ALL-DIGITS                    00005530
005540                     MOVE "N" TO WS-TOKEN-VALID-SW               00005540
005550                 END-IF                                          00005550
005560             END-IF                                              00005560
005570         WHEN TYPE-IS-DOUBLE                                     00005570
005580             IF WS-SCAN-CLEAN NOT = SPACE                        00005580
005590                 PERFORM 265-CHECK-DOUBLE-SHAPE-RTN              00005590
005600                    THRU 265-EXIT                                00005600
005610                 IF NOT SCAN-SHAPE-OK                            00005610
005620                     MOVE "N" TO WS-TOKEN-VALID-SW               00005620
005630                 END-IF                                          00005630
005640             END-IF                                              00005640
005650         WHEN OTHER                                              00005650
005660             CONTINUE                                            00005660
005670     END-EVALUATE.                                               00005670
005680 260-EXIT.                                                       00005680
005690     EXIT.                                                       00005690
005700                                                                 00005700
005710 265-CHECK-DOUBLE-SHAPE-RTN.                                     00005710
005720     MOVE "Y" TO WS-SCAN-SHAPE-OK.                               00005720
005730     MOVE 0 TO WS-J.                                             00005730
005740     PERFORM 267-CHECK-ONE-DBL-CHAR-RTN THRU 267-EXIT            00005740
005750         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 32.               00005750
005760 265-EXIT.                                                       00005760
005770     EXIT.                                                       00005770
005780                                                                 00005780
005790 267-CHECK-ONE-DBL-CHAR-RTN.                                     00005790
005800     IF WS-SCAN-CLEAN (WS-I : 1) NOT = SPACE                     00005800
005810         EVALUATE WS-SCAN-CLEAN (WS-I : 1)                       00005810
005820             WHEN "0" THRU "9" CONTINUE                          00005820
005830             WHEN "+" CONTINUE                                   00005830
005840             WHEN "-" CONTINUE                                   00005840
005850             WHEN "."                                            00005850
005860                 ADD 1 TO WS-J                                   00005860
005870                 IF WS-J > 1                                     00005870
005880                     MOVE "N" TO WS-SCAN-SHAPE-OK                00005880
005890                 END-IF                                          00005890
005900             WHEN OTHER                                          00005900
005910                 MOVE "N" TO WS-SCAN-SHAPE-OK                    00005910
005920         END-EVALUATE                                            00005920
005930     END-IF.                                                     00005930
005940 267-EXIT.                                                       00005940
005950     EXIT.                                                       00005950
005960                                                                 00005960
005970*  270 -- TYPE-NORMALIZE EACH PARSED FIELD, CHECK FOR A          00005970
005980*  DUPLICATE OF AN EARLIER ROW, AND IF IT IS NOT A DUPLI-        00005980
005990*  CATE POST IT TO WS-VALID-ROW.                                 00005990
006000 270-ADD-VALID-ROW-RTN.                                          00006000
006010     PERFORM 272-NORMALIZE-ONE-FIELD-RTN THRU 272-EXIT           00006010
006020         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.               00006020
006030     PERFORM 290-CHECK-DUPLICATE-RTN THRU 290-EXIT.              00006030
006040     IF NOT DUPLICATE-FOUND                                      00006040
006050         ADD 1 TO WS-VALID-ROW-CNT                               00006050
006060         MOVE WS-VALID-ROW-CNT TO VR-ROW-ID (WS-VALID-ROW-CNT)   00006060
006070         MOVE WS-IN-FIELD-CNT                                    00006070
006080                         TO VR-FIELD-CNT (WS-VALID-ROW-CNT)      00006080
006090         PERFORM 275-COPY-ONE-FIELD-RTN THRU 275-EXIT            00006090
006100             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10            00006100
006110     END-IF.                                                     00006110
006120 270-EXIT.                                                       00006120
006130     EXIT.                                                       00006130
006140                                                                 00006140
006150 272-NORMALIZE-ONE-FIELD-RTN.                                    00006150
006160     EVALUATE TRUE                                               00006160
006170         WHEN WS-K > WS-IN-FIELD-CNT                             00006170
006180             MOVE SPACE TO WS-PARSED-FIELD (WS-K)                00006180
006190         WHEN TYPE-IS-LONG                                       00006190
006200             MOVE WS-PARSED-FIELD (WS-K) TO WS-SCAN-CLEAN        00006200
006210             PERFORM 280-NORMALIZE-LONG-RTN THRU 280-EXIT        00006210
006220             MOVE WS-SCAN-CLEAN TO WS-PARSED-FIELD (WS-K)        00006220
006230         WHEN TYPE-IS-DOUBLE                                     00006230
006240             MOVE WS-PARSED-FIELD (WS-K) TO WS-SCAN-CLEAN        00006240
006250             PERFORM 285-NORMALIZE-DOUBLE-RTN THRU 285-EXIT      00006250
006260             MOVE WS-SCAN-CLEAN TO WS-PARSED-FIELD (WS-K)        00006260
006270         WHEN OTHER                                              00006270
006280             CONTINUE                                            00006280
006290     END-EVALUATE.                                               00006290
006300 272-EXIT.                                                       00006300
006310     EXIT.                                                       00006310
006320                                                                 00006320
006330 275-COPY-ONE-FIELD-RTN.                                         00006330
006340     MOVE WS-PARSED-FIELD (WS-K)                                 00006340
006350       TO VR-FIELD (WS-VALID-ROW-CNT, WS-K).                     00006350
006360 275-EXIT.                                                       00006360
006370     EXIT.                                                       00006370
006380                                                                 00006380
006390 280-NORMALIZE-LONG-RTN.                                         00006390
006400     IF WS-SCAN-CLEAN = SPACE                                    00006400
006410         MOVE "0" TO WS-SCAN-CLEAN                               00006410
006420         GO TO 280-EXIT                                          00006420
006430     END-IF.                                                     00006430
006440     MOVE 1 TO WS-I.                                             00006440
006450     PERFORM 282-FIND-LONG-LEN-RTN THRU 282-EXIT                 00006450
006460         UNTIL WS-I > 32 OR WS-SCAN-CLEAN (WS-I : 1) = SPACE.    00006460
006470     COMPUTE WS-J = WS-I - 1.                                    00006470
006480     MOVE 1 TO WS-I.                                             00006480
006490     PERFORM 284-SKIP-LEAD-ZERO-RTN THRU 284-EXIT                00006490
006500         UNTIL WS-I >= WS-J                                      00006500
006510            OR WS-SCAN-CLEAN (WS-I : 1) NOT = "0".               00006510
006520     IF WS-I > 1                                                 00006520
006530         MOVE SPACE TO WS-SCAN-TOKEN                             00006530
006540         MOVE WS-SCAN-CLEAN (WS-I : WS-J - WS-I + 1)             00006540
006550           TO WS-SCAN-TOKEN                                      00006550
006560         MOVE WS-SCAN-TOKEN TO WS-SCAN-CLEAN                     00006560
006570     END-IF.                                                     00006570
006580 280-EXIT.                                                       00006580
006590     EXIT.                                                       00006590
006600                                                                 00006600
006610 282-FIND-LONG-LEN-RTN.                                          00006610
006620     ADD 1 TO WS-I.                                              00006620
006630 282-EXIT.                                                       00006630
006640     EXIT.                                                       00006640
006650                                                                 00006650
006660 284-SKIP-LEAD-ZERO-RTN.                                         00006660
006670     ADD 1 TO WS-I.                                              00006670
006680 284-EXIT.                                                       00006680
006690     EXIT.                                                       00006690
006700                                                                 00006700
006710*  285 -- PAD/TRUNCATE THE FRACTION TO EXACTLY 4 DIGITS SO       00006710
006720*  EQUAL VALUES COMPARE EQUAL TEXT-FOR-TEXT LATER ON.            00006720
006730 285-NORMALIZE-DOUBLE-RTN.                                       00006730
006740     IF WS-SCAN-CLEAN = SPACE                                    00006740
006750         MOVE "0.0000" TO WS-SCAN-CLEAN                          00006750
006760         GO TO 285-EXIT                                          00006760
006770     END-IF.                                                     00006770
006780     MOVE 1 TO WS-I.                                             00006780
006790     PERFORM 286-FIND-DBL-LEN-RTN THRU 286-EXIT                  00006790
006800         UNTIL WS-I > 32 OR WS-SCAN-CLEAN (WS-I : 1) = SPACE.    00006800
006810     COMPUTE WS-J = WS-I - 1.                                    00006810
006820     MOVE 0 TO WS-K.                                             00006820
006830     PERFORM 287-FIND-DOT-POS-RTN THRU 287-EXIT                  00006830
006840         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-J.             00006840
006850     IF WS-K = 0                                                 00006850
006860         MOVE SPACE TO WS-SCAN-TOKEN                             00006860
006870         STRING WS-SCAN-CLEAN (1 : WS-J) DELIMITED BY SIZE       00006870
006880                ".0000"                  DELIMITED BY SIZE       00006880
006890                INTO WS-SCAN-TOKEN                               00006890
006900         MOVE WS-SCAN-TOKEN TO WS-SCAN-CLEAN                     00006900
006910     ELSE                                                        00006910
006920         COMPUTE WS-I = WS-J - WS-K                              00006920
006930         IF WS-I < 4                                             00006930
006940             MOVE SPACE TO WS-SCAN-TOKEN                         00006940
006950             EVALUATE WS-I                                       00006950
006960                 WHEN 0                                          00006960
006970                     STRING WS-SCAN-CLEAN (1 : WS-J) "0000"      00006970
006980                        DELIMITED BY SIZE INTO WS-SCAN-TOKEN     00006980
006990                 WHEN 1                                          00006990
007000                     STRING WS-SCAN-CLEAN (1 : WS-J) "000"       00007000
007010                        DELIMITED BY SIZE INTO WS-SCAN-TOKEN     00007010
007020                 WHEN 2                                          00007020
007030                     STRING WS-SCAN-CLEAN (1 : WS-J) "00"        00007030
007040                        DELIMITED BY SIZE INTO WS-SCAN-TOKEN     00007040
007050                 WHEN 3                                          00007050
007060                     STRING WS-SCAN-CLEAN (1 : WS-J) "0"         00007060
007070                        DELIMITED BY SIZE INTO WS-SCAN-TOKEN     00007070
007080             END-EVALUATE                                        00007080
007090             MOVE WS-SCAN-TOKEN TO WS-SCAN-CLEAN                 00007090
007100         ELSE                                                    00007100
007110             IF WS-I > 4                                         00007110
007120                 MOVE SPACE TO WS-SCAN-TOKEN                     00007120
007130                 MOVE WS-SCAN-CLEAN (1 : WS-K + 4)               00007130
007140                   TO WS-SCAN-TOKEN                              00007140
007150                 MOVE WS-SCAN-TOKEN TO WS-SCAN-CLEAN             00007150
007160             END-IF                                              00007160
007170         END-IF                                                  00007170
007180     END-IF.                                                     00007180
007190 285-EXIT.                                                       00007190
007200     EXIT.                                                       00007200
007210                                                                 00007210
007220 286-FIND-DBL-LEN-RTN.                                           00007220
007230     ADD 1 TO WS-I.                                              00007230
007240 286-EXIT.                                                       00007240
007250     EXIT.                                                       00007250
007260                                                                 00007260
007270 287-FIND-DOT-POS-RTN.                                           00007270
007280     IF WS-SCAN-CLEAN (WS-I : 1) = "."                           00007280
007290         MOVE WS-I TO WS-K                                       00007290
007300     END-IF.                                                     00007300
007310 287-EXIT.                                                       00007310
007320     EXIT.                                                       00007320
007330                                                                 00007330
007340*  290 -- LINEAR SCAN FOR A DUPLICATE OF THE CURRENT ROW         00007340
007350*  AMONG ROWS ALREADY POSTED.  FIELD COUNT MUST MATCH AND        00007350
007360*  EVERY FIELD MUST MATCH TEXT-FOR-TEXT.                         00007360
007370 290-CHECK-DUPLICATE-RTN.                                        00007370
007380     MOVE "N" TO WS-DUP-FOUND-SW.                                00007380
007390     IF WS-VALID-ROW-CNT = 0                                     00007390
007400         GO TO 290-EXIT                                          00007400
007410     END-IF.                                                     00007410
007420     PERFORM 292-CHECK-ONE-ROW-DUP-RTN THRU 292-EXIT             00007420
007430         VARYING VR-IX FROM 1 BY 1                               00007430
007440           UNTIL VR-IX > WS-VALID-ROW-CNT                        00007440
007450              OR DUPLICATE-FOUND.                                00007450
007460 290-EXIT.                                                       00007460
007470     EXIT.                                                       00007470
007480                                                                 00007480
007490 292-CHECK-ONE-ROW-DUP-RTN.                                      00007490
007500     IF VR-FIELD-CNT (VR-IX) = WS-IN-FIELD-CNT                   00007500
007510         MOVE "Y" TO WS-DUP-FOUND-SW                             00007510
007520         PERFORM 295-COMPARE-ONE-FIELD-RTN THRU 295-EXIT         00007520
007530             VARYING WS-K FROM 1 BY 1                            00007530
007540               UNTIL WS-K > WS-IN-FIELD-CNT                      00007540
007550     END-IF.                                                     00007550
007560 292-EXIT.                                                       00007560
007570     EXIT.                                                       00007570
007580                                                                 00007580
007590 295-COMPARE-ONE-FIELD-RTN.                                      00007590
007600     IF VR-FIELD (VR-IX, WS-K) NOT = WS-PARSED-FIELD (WS-K)      00007600
007610         MOVE "N" TO WS-DUP-FOUND-SW                             00007610
007620     END-IF.                                                     00007620
007630 295-EXIT.                                                       00007630
007640     EXIT.                                                       00007640
007650                                                                 00007650
007660*----------------------------------------------------------*     00007660
007670*  300 -- UNION-FIND CLUSTERING.  EVERY VALID ROW STARTS AS      00007670
007680*  ITS OWN ROOT.  FOR EACH NON-EMPTY (COLUMN,VALUE) PAIR ON      00007680
007690*  A ROW, THE FIRST ROW TO OFFER THAT PAIR OWNS IT -- ANY        00007690
007700*  LATER ROW OFFERING THE SAME PAIR IS UNIONED WITH THE          00007700
007710*  OWNER.  330 THEN WALKS EVERY ROW TO ITS FINAL ROOT AND        00007710
007720*  BUILDS ONE GROUP-TABLE ENTRY PER DISTINCT ROOT.               00007720
007730*                                            -DWS 04/18/89       00007730
007740*----------------------------------------------------------*     00007740
007750 300-BUILD-GROUPS-RTN.                                           00007750
007760     MOVE ZERO TO WS-KEY-TABLE-CNT.                              00007760
007770     MOVE ZERO TO WS-GROUP-CNT.                                  00007770
007780     PERFORM 305-INIT-ONE-PARENT-RTN THRU 305-EXIT               00007780
007790         VARYING WS-I FROM 1 BY 1                                00007790
007800           UNTIL WS-I > WS-VALID-ROW-CNT.                        00007800
007810     PERFORM 315-LINK-ROW-KEYS-RTN THRU 315-EXIT                 00007810
007820         VARYING VR-IX FROM 1 BY 1                               00007820
007830           UNTIL VR-IX > WS-VALID-ROW-CNT.                       00007830
007840     PERFORM 325-RESOLVE-ONE-ROOT-RTN THRU 325-EXIT              00007840
007850         VARYING VR-IX FROM 1 BY 1                               00007850
007860           UNTIL VR-IX > WS-VALID-ROW-CNT.                       00007860
007870     PERFORM 330-BUILD-GROUP-TABLE-RTN THRU 330-EXIT.            00007870
007880 300-EXIT.                                                       00007880
007890     EXIT.                                                       00007890
007900                                                                 00007900
007910 305-INIT-ONE-PARENT-RTN.                                        00007910
007920     MOVE WS-I TO WS-DSU-PARENT (WS-I).                          00007920
007930 305-EXIT.                                                       00007930
007940     EXIT.                                                       00007940
007950                                                                 00007950
007960*  310 -- FOLLOW PARENT POINTERS TO THE ROOT, THEN COMPRESS      00007960
007970*  THE CHAIN SO THE NEXT WALK IS ONE HOP.                        00007970
007980 310-FIND-ROOT-RTN.                                              00007980
007990     PERFORM 312-WALK-TO-ROOT-RTN THRU 312-EXIT                  00007990
008000         UNTIL WS-DSU-PARENT (WS-ROOT-I) = WS-ROOT-I.            00008000
008010     MOVE VR-IX TO WS-ROOT-J.                                    00008010
008020     PERFORM 314-COMPRESS-ONE-LINK-RTN THRU 314-EXIT             00008020
008030         UNTIL WS-DSU-PARENT (WS-ROOT-J) = WS-ROOT-I.            00008030
008040 310-EXIT.                                                       00008040
008050     EXIT.                                                       00008050
008060                                                                 00008060
008070 312-WALK-TO-ROOT-RTN.                                           00008070
008080     MOVE WS-DSU-PARENT (WS-ROOT-I) TO WS-ROOT-I.                00008080
008090 312-EXIT.                                                       00008090
008100     EXIT.                                                       00008100
008110                                                                 00008110
008120 314-COMPRESS-ONE-LINK-RTN.                                      00008120
008130     MOVE WS-DSU-PARENT (WS-ROOT-J) TO WS-CURRENT-ROW.           00008130
008140     MOVE WS-ROOT-I TO WS-DSU-PARENT (WS-ROOT-J).                00008140
008150     MOVE WS-CURRENT-ROW TO WS-ROOT-J.                           00008150
008160 314-EXIT.                                                       00008160
008170     EXIT.                                                       00008170
008180                                                                 00008180
008190 315-LINK-ROW-KEYS-RTN.                                          00008190
008200     PERFORM 317-LINK-ONE-COLUMN-RTN THRU 317-EXIT               00008200
008210         VARYING WS-K FROM 1 BY 1                                00008210
008220           UNTIL WS-K > VR-FIELD-CNT (VR-IX).                    00008220
008230 315-EXIT.                                                       00008230
008240     EXIT.                                                       00008240
008250                                                                 00008250
008260 317-LINK-ONE-COLUMN-RTN.                                        00008260
008270     IF VR-FIELD (VR-IX, WS-K) NOT = SPACE                       00008270
008280         PERFORM 320-LINK-KEY-RTN THRU 320-EXIT                  00008280
008290     END-IF.                                                     00008290
008300 317-EXIT.                                                       00008300
008310     EXIT.                                                       00008310
008320                                                                 00008320
008330 325-RESOLVE-ONE-ROOT-RTN.                                       00008330
008340     MOVE VR-IX TO WS-ROOT-I.                                    00008340
008350     PERFORM 310-FIND-ROOT-RTN THRU 310-EXIT.                    00008350
008360     MOVE WS-ROOT-I TO WS-DSU-PARENT (VR-IX).                    00008360
008370 325-EXIT.                                                       00008370
008380     EXIT.                                                       00008380
008390                                                                 00008390
008400*  320 -- LINEAR-SCAN THE KEY TABLE FOR (COLUMN,VALUE).  NO      00008400
008410*  HASHING ON THIS SHOP'S COMPILER, SEE GRPENTRY COPYBOOK.       00008410
008420 319-WALK-ROW-ROOT-RTN.                                          00008420
008430     MOVE WS-DSU-PARENT (WS-ROOT-J) TO WS-ROOT-J.                00008430
008440 319-EXIT.                                                       00008440
008450     EXIT.                                                       00008450
008460                                                                 00008460
008470 320-LINK-KEY-RTN.                                               00008470
008480     MOVE ZERO TO WS-J.                                          00008480
008490     PERFORM 322-SCAN-KEY-TABLE-RTN THRU 322-EXIT                00008490
008500         VARYING KT-IX FROM 1 BY 1                               00008500
008510           UNTIL KT-IX > WS-KEY-TABLE-CNT                        00008510
008520              OR WS-J NOT = ZERO.                                00008520
008530     IF WS-J = ZERO                                              00008530
008540         ADD 1 TO WS-KEY-TABLE-CNT                               00008540
008550         MOVE WS-K   TO KT-COL-POS (WS-KEY-TABLE-CNT)            00008550
008560         MOVE VR-FIELD (VR-IX, WS-K)                             00008560
008570                     TO KT-VALUE (WS-KEY-TABLE-CNT)              00008570
008580         MOVE VR-IX  TO KT-OWNER-ROW (WS-KEY-TABLE-CNT)          00008580
008590     ELSE                                                        00008590
008600         MOVE KT-OWNER-ROW (WS-J) TO WS-ROOT-I                   00008600
008610         PERFORM 312-WALK-TO-ROOT-RTN THRU 312-EXIT              00008610
008620             UNTIL WS-DSU-PARENT (WS-ROOT-I) = WS-ROOT-I         00008620
008630         MOVE VR-IX TO WS-ROOT-J                                 00008630
008640         PERFORM 319-WALK-ROW-ROOT-RTN THRU 319-EXIT             00008640
008650             UNTIL WS-DSU-PARENT (WS-ROOT-J) = WS-ROOT-J         00008650
008660         IF WS-ROOT-J NOT = WS-ROOT-I                            00008660
008670             MOVE WS-ROOT-I TO WS-DSU-PARENT (WS-ROOT-J)         00008670
008680         END-IF                                                  00008680
008690     END-IF.                                                     00008690
008700 320-EXIT.                                                       00008700
008710     EXIT.                                                       00008710
008720                                                                 00008720
008730 322-SCAN-KEY-TABLE-RTN.                                         00008730
008740     IF KT-COL-POS (KT-IX) = WS-K                                00008740
008750        AND KT-VALUE (KT-IX) = VR-FIELD (VR-IX, WS-K)            00008750
008760         MOVE KT-IX TO WS-J                                      00008760
008770     END-IF.                                                     00008770
008780 322-EXIT.                                                       00008780
008790     EXIT.                                                       00008790
008800                                                                 00008800
008810*  330 -- ONE GROUP-TABLE ENTRY PER DISTINCT ROOT, WITH THE      00008810
008820*  MEMBER COUNT AND TOTAL FIELD COUNT USED AS THE SORT KEY.      00008820
008830 330-BUILD-GROUP-TABLE-RTN.                                      00008830
008840     PERFORM 332-PLACE-ONE-ROW-RTN THRU 332-EXIT                 00008840
008850         VARYING VR-IX FROM 1 BY 1                               00008850
008860           UNTIL VR-IX > WS-VALID-ROW-CNT.                       00008860
008870     PERFORM 336-FILL-ONE-SORT-KEY-RTN THRU 336-EXIT             00008870
008880         VARYING GR-IX FROM 1 BY 1                               00008880
008890           UNTIL GR-IX > WS-GROUP-CNT.                           00008890
008900 330-EXIT.                                                       00008900
008910     EXIT.                                                       00008910
008920                                                                 00008920
008930 332-PLACE-ONE-ROW-RTN.                                          00008930
008940     MOVE ZERO TO WS-J.                                          00008940
008950     PERFORM 334-SCAN-GROUP-TABLE-RTN THRU 334-EXIT              00008950
008960         VARYING GR-IX FROM 1 BY 1                               00008960
008970           UNTIL GR-IX > WS-GROUP-CNT                            00008970
008980              OR WS-J NOT = ZERO.                                00008980
008990     IF WS-J = ZERO                                              00008990
009000         ADD 1 TO WS-GROUP-CNT                                   00009000
009010         MOVE WS-DSU-PARENT (VR-IX)                              00009010
009020                           TO GE-GROUP-ROOT (WS-GROUP-CNT)       00009020
009030         MOVE 1            TO GE-MEMBER-CNT (WS-GROUP-CNT)       00009030
009040         MOVE VR-FIELD-CNT (VR-IX)                               00009040
009050                           TO GE-TOTAL-FLDCNT (WS-GROUP-CNT)     00009050
009060     ELSE                                                        00009060
009070         ADD 1 TO GE-MEMBER-CNT (WS-J)                           00009070
009080         ADD VR-FIELD-CNT (VR-IX) TO GE-TOTAL-FLDCNT (WS-J)      00009080
009090     END-IF.                                                     00009090
009100 332-EXIT.                                                       00009100
009110     EXIT.                                                       00009110
009120                                                                 00009120
009130 334-SCAN-GROUP-TABLE-RTN.                                       00009130
009140     IF GE-GROUP-ROOT (GR-IX) = WS-DSU-PARENT (VR-IX)            00009140
009150         MOVE GR-IX TO WS-J                                      00009150
009160     END-IF.                                                     00009160
009170 334-EXIT.                                                       00009170
009180     EXIT.                                                       00009180
009190                                                                 00009190
009200 336-FILL-ONE-SORT-KEY-RTN.                                      00009200
009210     MOVE GE-MEMBER-CNT (GR-IX)                                  00009210
009220                       TO GE-SORT-MEMBER-PART (GR-IX).           00009220
009230     MOVE GE-TOTAL-FLDCNT (GR-IX)                                00009230
009240                       TO GE-SORT-FLDCNT-PART (GR-IX).           00009240
009250 336-EXIT.                                                       00009250
009260     EXIT.                                                       00009260
009270                                                                 00009270
009280*----------------------------------------------------------*     00009280
009290*  400 -- SORT THE GROUP TABLE DESCENDING ON GE-SORT-KEY SO      00009290
009300*  THE BIGGEST, "HEAVIEST" GROUPS PRINT FIRST.  BACKWARDS-       00009300
009310*  INSERTION SORT, SAME SHAPE THIS SHOP USES ON A SMALL          00009310
009320*  WORK TABLE ANYWHERE ELSE.                  -DWS 08/21/93      00009320
009330*----------------------------------------------------------*     00009330
009340 400-SORT-GROUPS-RTN.                                            00009340
009350     IF WS-GROUP-CNT < 2                                         00009350
009360         GO TO 400-EXIT                                          00009360
009370     END-IF.                                                     00009370
009380     PERFORM 405-INSERT-ONE-GROUP-RTN THRU 405-EXIT              00009380
009390         VARYING WS-MOVE-FROM FROM 2 BY 1                        00009390
009400           UNTIL WS-MOVE-FROM > WS-GROUP-CNT.                    00009400
009410 400-EXIT.                                                       00009410
009420     EXIT.                                                       00009420
009430                                                                 00009430
009440 405-INSERT-ONE-GROUP-RTN.                                       00009440
009450     MOVE WS-MOVE-FROM TO WS-MOVE-TO.                            00009450
009460     PERFORM 407-SHIFT-ONE-GROUP-RTN THRU 407-EXIT               00009460
009470         UNTIL WS-MOVE-TO < 2                                    00009470
009480            OR GE-SORT-KEY (WS-MOVE-TO - 1)                      00009480
009490               >= GE-SORT-KEY (WS-MOVE-TO).                      00009490
009500 405-EXIT.                                                       00009500
009510     EXIT.                                                       00009510
009520                                                                 00009520
009530 407-SHIFT-ONE-GROUP-RTN.                                        00009530
009540     PERFORM 420-SWAP-GROUPS-RTN THRU 420-EXIT.                  00009540
009550     SUBTRACT 1 FROM WS-MOVE-TO.                                 00009550
009560 407-EXIT.                                                       00009560
009570     EXIT.                                                       00009570
009580                                                                 00009580
009590 410-SORT-GROUP-ROWS-RTN.                                        00009590
009600     IF WS-GRL-CNT < 2                                           00009600
009610         GO TO 410-EXIT                                          00009610
009620     END-IF.                                                     00009620
009630     PERFORM 415-INSERT-ONE-ROW-RTN THRU 415-EXIT                00009630
009640         VARYING WS-MOVE-FROM FROM 2 BY 1                        00009640
009650           UNTIL WS-MOVE-FROM > WS-GRL-CNT.                      00009650
009660 410-EXIT.                                                       00009660
009670     EXIT.                                                       00009670
009680                                                                 00009680
009690 415-INSERT-ONE-ROW-RTN.                                         00009690
009700     MOVE WS-MOVE-FROM TO WS-MOVE-TO.                            00009700
009710     PERFORM 417-SHIFT-ONE-ROW-RTN THRU 417-EXIT                 00009710
009720         UNTIL WS-MOVE-TO < 2                                    00009720
009730          OR VR-FIELD-CNT (WS-GRL-ROW (WS-MOVE-TO - 1))          00009730
009740             >= VR-FIELD-CNT (WS-GRL-ROW (WS-MOVE-TO)).          00009740
009750 415-EXIT.                                                       00009750
009760     EXIT.                                                       00009760
009770                                                                 00009770
009780 417-SHIFT-ONE-ROW-RTN.                                          00009780
009790     MOVE WS-GRL-ROW (WS-MOVE-TO - 1) TO WS-SORT-M.              00009790
009800     MOVE WS-GRL-ROW (WS-MOVE-TO)     TO WS-SORT-N.              00009800
009810     MOVE WS-SORT-N TO WS-GRL-ROW (WS-MOVE-TO - 1).              00009810
009820     MOVE WS-SORT-M TO WS-GRL-ROW (WS-MOVE-TO).                  00009820
009830     SUBTRACT 1 FROM WS-MOVE-TO.                                 00009830
009840 417-EXIT.                                                       00009840
009850     EXIT.                                                       00009850
009860                                                                 00009860
009870 420-SWAP-GROUPS-RTN.                                            00009870
009880     MOVE GE-GROUP-ROOT (WS-MOVE-TO - 1)   TO WS-SORT-M.         00009880
009890     MOVE GE-GROUP-ROOT (WS-MOVE-TO)       TO WS-SORT-N.         00009890
009900     MOVE WS-SORT-N TO GE-GROUP-ROOT (WS-MOVE-TO - 1).           00009900
009910     MOVE WS-SORT-M TO GE-GROUP-ROOT (WS-MOVE-TO).               00009910
009920     MOVE GE-MEMBER-CNT (WS-MOVE-TO - 1)   TO WS-SORT-M.         00009920
009930     MOVE GE-MEMBER-CNT (WS-MOVE-TO)       TO WS-SORT-N.         00009930
009940     MOVE WS-SORT-N TO GE-MEMBER-CNT (WS-MOVE-TO - 1).           00009940
009950     MOVE WS-SORT-M TO GE-MEMBER-CNT (WS-MOVE-TO).               00009950
009960     MOVE GE-TOTAL-FLDCNT (WS-MOVE-TO - 1) TO WS-SORT-M.         00009960
009970     MOVE GE-TOTAL-FLDCNT (WS-MOVE-TO)     TO WS-SORT-N.         00009970
009980     MOVE WS-SORT-N TO GE-TOTAL-FLDCNT (WS-MOVE-TO - 1).         00009980
009990     MOVE WS-SORT-M TO GE-TOTAL-FLDCNT (WS-MOVE-TO).             00009990
010000     MOVE GE-SORT-KEY (WS-MOVE-TO - 1) TO WS-SWAP-KEY.           00010000
010010     MOVE GE-SORT-KEY (WS-MOVE-TO)                               00010010
010020                      TO GE-SORT-KEY (WS-MOVE-TO - 1).           00010020
010030     MOVE WS-SWAP-KEY TO GE-SORT-KEY (WS-MOVE-TO).               00010030
010040 420-EXIT.                                                       00010040
010050     EXIT.                                                       00010050
010060                                                                 00010060
010070*----------------------------------------------------------*     00010070
010080*  500 -- WRITE DDGRPOUT.  HEADER LINES, THEN ONE "Group         00010080
010090*  n:" BREAK FOLLOWED BY ITS MEMBER ROWS, FOR EVERY ENTRY        00010090
010100*  IN THE SORTED GROUP TABLE.  A BLANK LINE SEPARATES            00010100
010110*  GROUPS.  RENDERING IS TYPE-SPECIFIC -- SEE 520.               00010110
010120*----------------------------------------------------------*     00010120
010130 500-WRITE-REPORT-RTN.                                           00010130
010140     MOVE ZERO TO WS-GROUPS-OVER-1.                              00010140
010150     PERFORM 505-COUNT-ONE-GROUP-RTN THRU 505-EXIT               00010150
010160         VARYING GR-IX FROM 1 BY 1                               00010160
010170           UNTIL GR-IX > WS-GROUP-CNT.                           00010170
010180     COMPUTE WS-START-TOT-SECS =                                 00010180
010190         (WS-START-HH * 3600) + (WS-START-MM * 60) + WS-START-SS.00010190
010200     COMPUTE WS-END-TOT-SECS =                                   00010200
010210         (WS-END-HH * 3600) + (WS-END-MM * 60) + WS-END-SS.      00010210
010220     COMPUTE WS-ELAPSED-SECONDS =                                00010220
010230         WS-END-TOT-SECS - WS-START-TOT-SECS.                    00010230
010240     IF WS-ELAPSED-SECONDS < 0                                   00010240
010250         ADD 86400 TO WS-ELAPSED-SECONDS                         00010250
010260     END-IF.                                                     00010260
010270     MOVE WS-GROUPS-OVER-1   TO WS-EDIT-NUM.                     00010270
010280     MOVE WS-ELAPSED-SECONDS TO WS-EDIT-SECS.                    00010280
010290     MOVE SPACE TO WS-OUT-LINE.                                  00010290
010300     STRING "Number of groups with more than one element: "      00010300
010310               DELIMITED BY SIZE                                 00010310
010320            WS-EDIT-NUM      DELIMITED BY SIZE                   00010320
010330            INTO WS-OUT-LINE.                                    00010330
010340     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010340
010350     MOVE SPACE TO WS-OUT-LINE.                                  00010350
010360     STRING "Execution time (detect/read/group only): "          00010360
010370               DELIMITED BY SIZE                                 00010370
010380            WS-EDIT-SECS     DELIMITED BY SIZE                   00010380
010390            " seconds"       DELIMITED BY SIZE                   00010390
010400            INTO WS-OUT-LINE.                                    00010400
010410     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010410
010420     MOVE SPACE TO WS-OUT-LINE.                                  00010420
010430     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010430
010440     PERFORM 510-WRITE-ONE-GROUP-RTN THRU 510-EXIT               00010440
010450         VARYING GR-IX FROM 1 BY 1                               00010450
010460           UNTIL GR-IX > WS-GROUP-CNT.                           00010460
010470 500-EXIT.                                                       00010470
010480     EXIT.                                                       00010480
010490                                                                 00010490
010500 505-COUNT-ONE-GROUP-RTN.                                        00010500
010510     IF GE-MEMBER-CNT (GR-IX) > 1                                00010510
010520         ADD 1 TO WS-GROUPS-OVER-1                               00010520
010530     END-IF.                                                     00010530
010540 505-EXIT.                                                       00010540
010550     EXIT.                                                       00010550
010560                                                                 00010560
010570 510-WRITE-ONE-GROUP-RTN.                                        00010570
010580     MOVE ZERO TO WS-GRL-CNT.                                    00010580
010590     PERFORM 512-COLLECT-ONE-ROW-RTN THRU 512-EXIT               00010590
010600         VARYING VR-IX FROM 1 BY 1                               00010600
010610           UNTIL VR-IX > WS-VALID-ROW-CNT.                       00010610
010620     PERFORM 410-SORT-GROUP-ROWS-RTN THRU 410-EXIT.              00010620
010630     ADD 1 TO WS-GROUP-SEQ-NO.                                   00010630
010640     MOVE WS-GROUP-SEQ-NO TO WS-EDIT-NUM.                        00010640
010650     MOVE SPACE TO WS-OUT-LINE.                                  00010650
010660     STRING "Group " DELIMITED BY SIZE                           00010660
010670            WS-EDIT-NUM DELIMITED BY SIZE                        00010670
010680            ":" DELIMITED BY SIZE                                00010680
010690            INTO WS-OUT-LINE.                                    00010690
010700     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010700
010710     PERFORM 515-WRITE-ONE-ROW-RTN THRU 515-EXIT                 00010710
010720         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-GRL-CNT.       00010720
010730     MOVE SPACE TO WS-OUT-LINE.                                  00010730
010740     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010740
010750 510-EXIT.                                                       00010750
010760     EXIT.                                                       00010760
010770                                                                 00010770
010780 512-COLLECT-ONE-ROW-RTN.                                        00010780
010790     IF WS-DSU-PARENT (VR-IX) = GE-GROUP-ROOT (GR-IX)            00010790
010800         ADD 1 TO WS-GRL-CNT                                     00010800
010810         MOVE VR-IX TO WS-GRL-ROW (WS-GRL-CNT)                   00010810
010820     END-IF.                                                     00010820
010830 512-EXIT.                                                       00010830
010840     EXIT.                                                       00010840
010850                                                                 00010850
010860 515-WRITE-ONE-ROW-RTN.                                          00010860
010870     MOVE WS-GRL-ROW (WS-I) TO VR-IX.                            00010870
010880     MOVE SPACE TO WS-OUT-LINE.                                  00010880
010890     MOVE 0 TO WS-OUT-LINE-PTR.                                  00010890
010900     PERFORM 517-RENDER-ONE-FIELD-RTN THRU 517-EXIT              00010900
010910         VARYING WS-K FROM 1 BY 1                                00010910
010920           UNTIL WS-K > VR-FIELD-CNT (VR-IX).                    00010920
010930     WRITE GRP-REPORT-REC FROM WS-OUT-LINE.                      00010930
010940 515-EXIT.                                                       00010940
010950     EXIT.                                                       00010950
010960                                                                 00010960
010970 517-RENDER-ONE-FIELD-RTN.                                       00010970
010980     PERFORM 520-RENDER-FIELD-RTN THRU 520-EXIT.                 00010980
010990     IF WS-K > 1                                                 00010990
011000         STRING ";" DELIMITED BY SIZE                            00011000
011010                INTO WS-OUT-LINE                                 00011010
011020                WITH POINTER WS-OUT-LINE-PTR                     00011020
011030     END-IF.                                                     00011030
011040     STRING WS-SCAN-TOKEN DELIMITED BY SPACE                     00011040
011050            INTO WS-OUT-LINE                                     00011050
011060            WITH POINTER WS-OUT-LINE-PTR.                        00011060
011070 517-EXIT.                                                       00011070
011080     EXIT.                                                       00011080
011090                                                                 00011090
011100*  520 -- RENDER ONE FIELD FOR THE REPORT.  LONG/DOUBLE ARE      00011100
011110*  QUOTED, ZERO GETS THE SPECIAL-CASE SPELLING THE RECON         00011110
011120*  DESK ASKED FOR (IS-0457).  STRING PRINTS UNQUOTED.            00011120
011130 520-RENDER-FIELD-RTN.                                           00011130
011140     MOVE VR-FIELD (VR-IX, WS-K) TO WS-SCAN-CLEAN.               00011140
011150     EVALUATE TRUE                                               00011150
011160         WHEN TYPE-IS-LONG                                       00011160
011170             IF WS-SCAN-CLEAN = SPACE OR WS-SCAN-CLEAN = "0"     00011170
011180                 MOVE """           """ TO WS-SCAN-TOKEN         00011180
011190             ELSE                                                00011190
011200                 MOVE SPACE TO WS-SCAN-TOKEN                     00011200
011210                 STRING """" DELIMITED BY SIZE                   00011210
011220                        WS-SCAN-CLEAN DELIMITED BY SPACE         00011220
011230                        """" DELIMITED BY SIZE                   00011230
011240                        INTO WS-SCAN-TOKEN                       00011240
011250             END-IF                                              00011250
011260         WHEN TYPE-IS-DOUBLE                                     00011260
011270             IF WS-SCAN-CLEAN = SPACE OR WS-SCAN-CLEAN = "0.0000"00011270
011280                 MOVE """""" TO WS-SCAN-TOKEN                    00011280
011290             ELSE                                                00011290
011300                 MOVE SPACE TO WS-SCAN-TOKEN                     00011300
011310                 STRING """" DELIMITED BY SIZE                   00011310
011320                        WS-SCAN-CLEAN DELIMITED BY SPACE         00011320
011330                        """" DELIMITED BY SIZE                   00011330
011340                        INTO WS-SCAN-TOKEN                       00011340
011350             END-IF                                              00011350
011360         WHEN OTHER                                              00011360
011370             MOVE WS-SCAN-CLEAN TO WS-SCAN-TOKEN                 00011370
011380     END-EVALUATE.                                               00011380
011390 520-EXIT.                                                       00011390
011400     EXIT.                                                       00011400
011410                                                                 00011410
011420*----------------------------------------------------------*     00011420
011430*  800/900 -- FILE OPEN/CLOSE.  WE OPEN DDGRPIN ONCE HERE        00011430
011440*  JUST TO PROVE IT IS THERE AND READABLE, THEN CLOSE IT --      00011440
011450*  100 AND 200 EACH DO THEIR OWN OPEN/CLOSE AS THEY NEED THE     00011450
011460*  FILE FOR A DIFFERENT PASS.                                    00011460
011470*----------------------------------------------------------*     00011470
011480 800-OPEN-FILES-RTN.                                             00011480
011490     OPEN INPUT GRP-INPUT-FILE.                                  00011490
011500     IF NOT GRPIN-OK                                             00011500
011510         DISPLAY "CLUSTRPT: CANNOT OPEN DDGRPIN, STATUS = "      00011510
011520                 WS-GRPIN-STATUS                                 00011520
011530         MOVE "Y" TO WS-ABORT-SW                                 00011530
011540         GO TO 800-EXIT                                          00011540
011550     END-IF.                                                     00011550
011560     CLOSE GRP-INPUT-FILE.                                       00011560
011570     OPEN OUTPUT GRP-REPORT-FILE.                                00011570
011580     IF NOT GRPOUT-OK                                            00011580
011590         DISPLAY "CLUSTRPT: CANNOT OPEN DDGRPOUT, STATUS = "     00011590
011600                 WS-GRPOUT-STATUS                                00011600
011610         MOVE "Y" TO WS-ABORT-SW                                 00011610
011620     END-IF.                                                     00011620
011630 800-EXIT.                                                       00011630
011640     EXIT.                                                       00011640
011650                                                                 00011650
011660 900-CLOSE-FILES-RTN.                                            00011660
011670     CLOSE GRP-REPORT-FILE.                                      00011670
011680 900-EXIT.                                                       00011680
011690     EXIT.                                                       00011690
011700                                                                 00011700
011710*----------------------------------------------------------*     00011710
011720*  1000 -- FATAL ABORT.  DISPLAYS THE DEBUG COUNTERS SO THE      00011720
011730*  RECON DESK HAS SOMETHING TO READ US OVER THE PHONE.           00011730
011740*----------------------------------------------------------*     00011740
011750 1000-ABORT-RTN.                                                 00011750
011760     MOVE WS-VALID-ROW-CNT TO WS-DBG-VALID-CNT.                  00011760
011770     MOVE WS-GROUP-CNT     TO WS-DBG-GROUP-CNT.                  00011770
011780     DISPLAY "CLUSTRPT: RUN ABORTED -- VALID ROWS = "            00011780
011790             WS-DBG-VALID-CNT-Z " GROUPS = "                     00011790
011800             WS-DBG-GROUP-CNT-Z.                                 00011800
011810     MOVE 16 TO RETURN-CODE.                                     00011810
011820     STOP RUN.                                                   00011820
