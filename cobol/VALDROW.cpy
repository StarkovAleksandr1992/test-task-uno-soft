000100                                                                 00000100
000110*----------------------------------------------------------*     00000110
000120*  VALDROW  --  VALID-ROW TABLE (POST-VALIDATE, POST-PARSE)      00000120
000130*----------------------------------------------------------*     00000130
000140*                                                                00000140
000150*  ONE ENTRY PER ROW THAT SURVIVED 200-READ-VALIDATE-RTN --      00000150
000160*  EVERY TOKEN MATCHED THE QUOTING/SHAPE RULE FOR THE            00000160
000170*  DETECTED DATA-TYPE AND THE ROW WAS NOT A DUPLICATE OF AN      00000170
000180*  EARLIER ROW.  VR-ROW-ID IS ASSIGNED 1,2,3... IN FILE          00000180
000190*  ORDER AS ROWS ARE ACCEPTED.                                   00000190
000200*                                                                00000200
000210*  VR-FIELD IS CARRIED AS TEXT REGARDLESS OF DATA-TYPE --        00000210
000220*  WHEN WS-DATA-TYPE IS LONG THE TEXT IS THE UNSIGNED DIGIT      00000220
000230*  STRING (BLANK = NOT PRESENT), WHEN DOUBLE IT IS THE           00000230
000240*  SIGNED DECIMAL TEXT TO 4 PLACES, WHEN STRING IT IS THE        00000240
000250*  RAW VALUE LEFT-JUSTIFIED.  300/500 INTERPRET IT PER TYPE.     00000250
000260*  A SEPARATE TABLE PER TYPE WOULD TRIPLE THIS COPYBOOK FOR      00000260
000270*  NO BENEFIT SINCE ONLY ONE TYPE IS EVER ACTIVE IN A RUN.       00000270
000280*                                            -DWS 04/14/89       00000280
000290*                                                                00000290
000300 01  WS-VALID-ROW-TABLE.                                         00000300
000310     05  WS-VALID-ROW-CNT        PIC 9(5)  COMP-3 VALUE ZERO.    00000310
000320     05  WS-VALID-ROW  OCCURS 2000 TIMES.                        00000320
000330         10  VR-ROW-ID           PIC 9(5).                       00000330
000340         10  VR-FIELD-CNT        PIC 9(2).                       00000340
000350         10  VR-DUP-FLAG         PIC X(1)  VALUE "N".            00000350
000360             88  VR-IS-DUPLICATE       VALUE "Y".                00000360
000370         10  VR-FIELD  OCCURS 10 TIMES                           00000370
000380                                 PIC X(32) VALUE SPACE.          00000380
000390         10  FILLER              PIC X(05) VALUE SPACE.          00000390
