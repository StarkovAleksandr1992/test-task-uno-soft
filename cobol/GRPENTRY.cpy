000100                                                                 00000100
000110*----------------------------------------------------------*     00000110
000120*  GRPENTRY  --  UNION-FIND WORK TABLES FOR ROW CLUSTERING       00000120
000130*----------------------------------------------------------*     00000130
000140*                                                                00000140
000150*  WS-DSU-PARENT IS THE DISJOINT-SET-UNION PARENT POINTER,       00000150
000160*  ONE PER VALID ROW, SUBSCRIPTED BY VR-ROW-ID.  A ROW WHOSE     00000160
000170*  PARENT POINTS TO ITSELF IS A ROOT.  300-FIND-ROOT-RTN         00000170
000180*  WALKS THE CHAIN WITH PATH COMPRESSION.                        00000180
000190*                                                                00000190
000200*  WS-KEY-TABLE IS THE "FIRST OWNER WINS" LOOKUP FOR THE         00000200
000210*  (COLUMN-POSITION, VALUE) GROUPING KEY -- THERE IS NO          00000210
000220*  HASHING ON THIS SHOP'S COMPILER SO WE SCAN IT LINEARLY.       00000220
000230*  AT WORST 10 COLUMNS TIMES THE ROW COUNT ENTRIES, WHICH        00000230
000240*  IS FINE FOR AN OVERNIGHT FEED OF THIS SIZE.                   00000240
000250*                                            -DWS 04/18/89       00000250
000260*                                                                00000260
000270*  WS-GROUP-TABLE IS BUILT ONCE ALL ROOTS ARE RESOLVED --        00000270
000280*  ONE ENTRY PER DISTINCT ROOT.  GE-SORT-KEY-PARTS/GE-SORT-      00000280
000290*  KEY IS THE SAME TWO-WAY OVERLAY USED FOR YEAR/MONTH/DAY       00000290
000300*  SPLITS ELSEWHERE IN THIS SHOP'S CODE -- MEMBER COUNT AND      00000300
000310*  TOTAL FIELD COUNT PACKED INTO ONE ZONED KEY SO                00000310
000320*  400-SORT-GROUPS-RTN CAN COMPARE A SINGLE FIELD INSTEAD        00000320
000330*  OF TWO.                                   -DWS 04/19/89       00000330
000340*                                                                00000340
000350 01  WS-DSU-TABLE.                                               00000350
000360     05  WS-DSU-PARENT  OCCURS 2000 TIMES                        00000360
000370                                  PIC 9(5) COMP.                 00000370
000380                                                                 00000380
000390 01  WS-KEY-WORK-TABLE.                                          00000390
000400     05  WS-KEY-TABLE-CNT        PIC 9(5)  COMP-3 VALUE ZERO.    00000400
000410     05  WS-KEY-TABLE  OCCURS 20000 TIMES.                       00000410
000420         10  KT-COL-POS          PIC 9(2).                       00000420
000430         10  KT-VALUE            PIC X(32).                      00000430
000440         10  KT-OWNER-ROW        PIC 9(5)  COMP.                 00000440
000450                                                                 00000450
000460 01  WS-GROUP-WORK-TABLE.                                        00000460
000470     05  WS-GROUP-CNT            PIC 9(5)  COMP-3 VALUE ZERO.    00000470
000480     05  WS-GROUP-TABLE  OCCURS 2000 TIMES.                      00000480
000490         10  GE-GROUP-ROOT       PIC 9(5)  COMP.                 00000490
000500         10  GE-MEMBER-CNT       PIC 9(5)  COMP.                 00000500
000510         10  GE-TOTAL-FLDCNT     PIC 9(7)  COMP.                 00000510
000520         10  GE-SORT-KEY-PARTS.                                  00000520
000530             15  GE-SORT-MEMBER-PART   PIC 9(5).                 00000530
000540             15  GE-SORT-FLDCNT-PART   PIC 9(7).                 00000540
000550         10  GE-SORT-KEY  REDEFINES GE-SORT-KEY-PARTS            00000550
000560                                   PIC 9(12).                    00000560
000570         10  FILLER              PIC X(04) VALUE SPACE.          00000570
